000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    LINEPARS.
000130 AUTHOR.        EDWIN ACKERMAN.
000140 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000150 DATE-WRITTEN.  08/14/1991.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL.
000180*===============================================================*
000190* LINEPARS -- BREAKS APART ONE LINE OF THE WEB-SERVER ACCESS    *
000200* LOG AND HANDS BACK THE USER-ID AND THE UTC TIMESTAMP, IF AND  *
000210* ONLY IF THE LINE HOLDS A "PAGE" REQUEST WE CARE ABOUT.  CALLED*
000220* ONCE PER INPUT LINE FROM CBL-LOGTOP'S 2000-PROCESS-LOG-FILE.  *
000230* NO OTHER PROGRAM SHOULD OPEN OR CLOSE ANYTHING -- THIS IS A   *
000240* PURE WORK-STATION, LINE IN, VERDICT OUT.                      *
000250*===============================================================*
000260* MAINTENANCE LOG.
000270*----------------------------------------------------------------
000280*  DATE      PROGRAMMER     REQUEST    DESCRIPTION
000290*----------------------------------------------------------------
000300*  08/14/91  E ACKERMAN     I-4471     ORIGINAL PROGRAM. PULLED   LP4471
000310*                                      OUT OF THE OLD UNEMREAD
000320*                                      RECORD-VALIDATION SKELETON
000330*                                      FOR THE WEB-LOG PROJECT.
000340*  02/09/93  E ACKERMAN     I-4602     ADDED THE HEX-USER-ID SCAN LP4602
000350*                                      SO WE STOP ON THE FIRST
000360*                                      NON-HEX BYTE INSTEAD OF
000370*                                      TAKING THE WHOLE SEGMENT.
000380*  11/22/94  R DELACRUZ     I-4801     TIGHTENED THE METHOD LIST  LP4801
000390*                                      TO MATCH THE FIVE VERBS
000400*                                      THE SITE ACTUALLY SERVES.
000410*  01/06/97  R DELACRUZ     I-5090     TIMEZONE OFFSET WAS BEING  LP5090
000420*                                      ADDED INSTEAD OF SUBTRACTED
000430*                                      FOR EAST-OF-UTC LOGS.
000431*  03/14/98  R DELACRUZ     I-5301     PATH SEGMENTS 2 AND 3 WERE LP5301
000432*                                      ONLY CHECKED FOR "NOT
000433*                                      BLANK" -- BOTH ARE NOW
000434*                                      SCANNED FOR HEX DIGITS THE
000435*                                      SAME AS THE USER-ID WAS.
000440*  09/28/98  M OYELARAN     Y2K-0037   YEAR TOKEN WAS BEING       LPY2K
000450*                                      TRUNCATED TO TWO DIGITS ON
000460*                                      THE OLD READER; CONFIRMED
000470*                                      THIS COPY ALREADY TAKES
000480*                                      THE FULL FOUR-DIGIT YEAR
000490*                                      OUT OF THE LOG LINE.  NO
000500*                                      CODE CHANGE, LOG ENTRY
000510*                                      ONLY FOR THE Y2K BINDER.
000520*  06/03/01  M OYELARAN     I-5420     REJECTED LINES NOW SHOW UP LP5420
000530*                                      ON SYSOUT ONLY WHEN THE
000540*                                      CALLER TURNS VERBOSE ON.
000550*----------------------------------------------------------------
000560*===============================================================*
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.   IBM-3081.
000600 OBJECT-COMPUTER.   IBM-3081.
000610 SPECIAL-NAMES.
000620     CLASS HEX-DIGIT   IS  '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'.
000630*===============================================================*
000640 DATA DIVISION.
000650*---------------------------------------------------------------*
000660 WORKING-STORAGE SECTION.
000665*---------------------------------------------------------------*
000666* WS-TOKEN-COUNT IS KEPT AS A STANDALONE 77 RATHER THAN FOLDED   *
000667* INTO THE MISC GROUP BELOW -- IT IS SET ONCE PER CALL BY THE    *
000668* BLANK-DELIMITED UNSTRING IN 1000-MATCH-REQUEST-PATTERN AND     *
000669* NOWHERE ELSE, SO IT EARNS ITS OWN SLOT THE WAY THE OLD 3081    *
000670* SHOP ALWAYS BROKE OUT A ONE-OFF TALLY COUNTER.                  *
000671*---------------------------------------------------------------*
000672 77  WS-TOKEN-COUNT                 PIC 9(02) USAGE COMP VALUE 0.
000673*---------------------------------------------------------------*
000680 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000690     05  WS-PATTERN-MATCHED-SW      PIC X(01)  VALUE 'N'.
000700         88  WS-PATTERN-MATCHED         VALUE 'Y'.
000710     05  WS-DATE-VALID-SW           PIC X(01)  VALUE 'N'.
000720         88  WS-DATE-VALID              VALUE 'Y'.
000730     05  WS-LEAP-YEAR-SW            PIC X(01)  VALUE 'N'.
000740         88  WS-LEAP-YEAR                VALUE 'Y'.
000745     05  WS-HEX-SEGMENTS-OK-SW      PIC X(01)  VALUE 'N'.
000746         88  WS-HEX-SEGMENTS-OK         VALUE 'Y'.
000747     05  WS-HEX-SEG-FOUND-SW        PIC X(01)  VALUE 'N'.
000748         88  WS-HEX-SEG-FOUND           VALUE 'Y'.
000760     05  WS-CHAR-IDX                PIC 9(03) USAGE COMP VALUE 0.
000770     05  WS-SEG-IDX                 PIC 9(02) USAGE COMP VALUE 0.
000775     05  WS-HEX-SEG-NUM             PIC 9(01) USAGE COMP VALUE 0.
000780     05  WS-HEX-LEN                 PIC 9(02) USAGE COMP VALUE 0.
000790     05  WS-MM-IDX                  PIC 9(02) USAGE COMP VALUE 0.
000800     05  WS-YR                      PIC 9(04) USAGE COMP VALUE 0.
000810     05  FILLER                     PIC X(05).
000820*---------------------------------------------------------------*
000830 01  WS-TOKEN-TABLE-AREA.
000840     05  WS-TOKEN                   PIC X(40)  OCCURS 10 TIMES.
000850     05  FILLER                     PIC X(05).
000860*---------------------------------------------------------------*
000870 01  WS-PATH-SEGMENT-AREA.
000880     05  WS-PATH-SEG                PIC X(30)  OCCURS 4 TIMES.
000890     05  FILLER                     PIC X(05).
000900*---------------------------------------------------------------*
000910 01  WS-CAPTURED-USER-ID            PIC X(08)  VALUE SPACE.
000920 01  WS-SCAN-CHAR                   PIC X(01)  VALUE SPACE.
000930*---------------------------------------------------------------*
000940* THE 12 MONTH ABBREVIATIONS, LAID DOWN AS ONE STRING OF FILLER *
000950* AND RE-READ AS A 12-ENTRY TABLE -- SAME TRICK THE STATE TABLE *
000960* IN COV19USA USES FOR ITS 50-ENTRY LIST.                        *
000970*---------------------------------------------------------------*
000980 01  WS-MONTH-ABBR-DATA.
000990     05  FILLER                     PIC X(03)  VALUE 'JAN'.
001000     05  FILLER                     PIC X(03)  VALUE 'FEB'.
001010     05  FILLER                     PIC X(03)  VALUE 'MAR'.
001020     05  FILLER                     PIC X(03)  VALUE 'APR'.
001030     05  FILLER                     PIC X(03)  VALUE 'MAY'.
001040     05  FILLER                     PIC X(03)  VALUE 'JUN'.
001050     05  FILLER                     PIC X(03)  VALUE 'JUL'.
001060     05  FILLER                     PIC X(03)  VALUE 'AUG'.
001070     05  FILLER                     PIC X(03)  VALUE 'SEP'.
001080     05  FILLER                     PIC X(03)  VALUE 'OCT'.
001090     05  FILLER                     PIC X(03)  VALUE 'NOV'.
001100     05  FILLER                     PIC X(03)  VALUE 'DEC'.
001110 01  WS-MONTH-ABBR-TABLE REDEFINES WS-MONTH-ABBR-DATA.
001120     05  WS-MONTH-ABBR              PIC X(03)  OCCURS 12 TIMES.
001130*---------------------------------------------------------------*
001140* CUMULATIVE DAYS-BEFORE-MONTH, NON-LEAP.  ONE EXTRA DAY IS     *
001150* ADDED IN 2000-CONVERT-DATE-TO-EPOCH WHEN THE YEAR IS LEAP AND *
001160* THE MONTH IS PAST FEBRUARY.                                    *
001170*---------------------------------------------------------------*
001180 01  WS-DAYS-BEFORE-MONTH-DATA.
001190     05  FILLER                     PIC 9(03)  VALUE 000.
001200     05  FILLER                     PIC 9(03)  VALUE 031.
001210     05  FILLER                     PIC 9(03)  VALUE 059.
001220     05  FILLER                     PIC 9(03)  VALUE 090.
001230     05  FILLER                     PIC 9(03)  VALUE 120.
001240     05  FILLER                     PIC 9(03)  VALUE 151.
001250     05  FILLER                     PIC 9(03)  VALUE 181.
001260     05  FILLER                     PIC 9(03)  VALUE 212.
001270     05  FILLER                     PIC 9(03)  VALUE 243.
001280     05  FILLER                     PIC 9(03)  VALUE 273.
001290     05  FILLER                     PIC 9(03)  VALUE 304.
001300     05  FILLER                     PIC 9(03)  VALUE 334.
001310 01  WS-MONTH-TABLE REDEFINES WS-DAYS-BEFORE-MONTH-DATA.
001320     05  WS-DAYS-BEFORE-MONTH       PIC 9(03)  OCCURS 12 TIMES.
001330*---------------------------------------------------------------*
001340* THE DATE TOKEN, TORN APART BY THE UNSTRING IN 2000, AND THE   *
001350* TIMEZONE TOKEN TORN APART RIGHT BELOW IT.  THE NUMERIC        *
001360* REDEFINES LET US TEST "IS NUMERIC" AND THEN COMPUTE ON THE    *
001370* SAME BYTES WITHOUT A SEPARATE MOVE.                            *
001380*---------------------------------------------------------------*
001390 01  WS-DATE-TOKEN-FIELDS.
001400     05  WS-DD                      PIC X(02)  VALUE SPACE.
001410     05  WS-MMM                     PIC X(03)  VALUE SPACE.
001420     05  WS-YYYY                    PIC X(04)  VALUE SPACE.
001430     05  WS-HH                      PIC X(02)  VALUE SPACE.
001440     05  WS-MI                      PIC X(02)  VALUE SPACE.
001450     05  WS-SS                      PIC X(02)  VALUE SPACE.
001460 01  WS-DATE-TOKEN-NUMERIC REDEFINES WS-DATE-TOKEN-FIELDS.
001470     05  WS-DD-N                    PIC 9(02).
001480     05  FILLER                     PIC X(03).
001490     05  WS-YYYY-N                  PIC 9(04).
001500     05  WS-HH-N                    PIC 9(02).
001510     05  WS-MI-N                    PIC 9(02).
001520     05  WS-SS-N                    PIC 9(02).
001530*---------------------------------------------------------------*
001540 01  WS-TZ-TOKEN-FIELDS.
001550     05  WS-TZ-SIGN                 PIC X(01)  VALUE SPACE.
001560     05  WS-TZ-HHMM                 PIC X(04)  VALUE SPACE.
001570     05  FILLER                     PIC X(03).
001580 01  WS-TZ-TOKEN-NUMERIC REDEFINES WS-TZ-TOKEN-FIELDS.
001590     05  FILLER                     PIC X(01).
001600     05  WS-TZ-HHMM-N               PIC 9(04).
001610     05  FILLER                     PIC X(03).
001620*---------------------------------------------------------------*
001630 01  WS-EPOCH-WORK-FIELDS.
001640     05  WS-DAYS-SINCE-EPOCH        PIC 9(09) USAGE COMP VALUE 0.
001650     05  WS-YEAR-DAYS               PIC 9(03) USAGE COMP VALUE 0.
001660     05  WS-LOCAL-EPOCH             PIC 9(10) USAGE COMP VALUE 0.
001670     05  WS-TZ-OFFSET-SECS          PIC 9(09) USAGE COMP VALUE 0.
001680     05  WS-EPOCH-SECONDS           PIC 9(10) USAGE COMP VALUE 0.
001690     05  WS-LEAP-R4                 PIC 9(02) USAGE COMP VALUE 0.
001700     05  WS-LEAP-R100               PIC 9(02) USAGE COMP VALUE 0.
001710     05  WS-LEAP-R400               PIC 9(03) USAGE COMP VALUE 0.
001720     05  WS-LEAP-Q                  PIC 9(04) USAGE COMP VALUE 0.
001730     05  WS-TZ-HH-PART              PIC 9(02) USAGE COMP VALUE 0.
001740     05  WS-TZ-MI-PART              PIC 9(02) USAGE COMP VALUE 0.
001750     05  FILLER                     PIC X(05).
001760*---------------------------------------------------------------*
001770 01  WS-VALID-METHOD-DATA.
001780     05  FILLER                     PIC X(07)  VALUE '"GET   '.
001790     05  FILLER                     PIC X(07)  VALUE '"POST  '.
001800     05  FILLER                     PIC X(07)  VALUE '"PUT   '.
001810     05  FILLER                     PIC X(07)  VALUE '"PATCH '.
001820     05  FILLER                     PIC X(07)  VALUE '"DELETE'.
001830 01  WS-VALID-METHOD-TABLE REDEFINES WS-VALID-METHOD-DATA.
001840     05  WS-VALID-METHOD            PIC X(07)  OCCURS 5 TIMES.
001850*---------------------------------------------------------------*
001860 LINKAGE SECTION.
001870*---------------------------------------------------------------*
001880 COPY PARMWRK.
001890*===============================================================*
001900 PROCEDURE DIVISION USING LP-INPUT-LINE, LP-FILE-NAME,
001910     LP-LINE-NUMBER, LP-VERBOSE-SW, LP-REQUEST-COUNT,
001920     LP-USER-ID-OUT, LP-EPOCH-SECS-OUT, LP-IS-REQUEST-SW.
001930*---------------------------------------------------------------*
001940 0000-MAIN-ROUTINE.
001950*---------------------------------------------------------------*
001952*    LP-IS-REQUEST-SW AND THE THREE OUTPUT FIELDS ARE RESET TO   *
001953*    THEIR "NOTHING TO REPORT" VALUES ON EVERY SINGLE CALL --    *
001954*    THIS PROGRAM RUNS AS A SUBPROGRAM UNDER LOGTOP'S CONTROL    *
001955*    AND NEVER RETURNS TO ITS OWN INITIAL STATE BETWEEN CALLS,   *
001956*    SO A STALE VALUE LEFT OVER FROM A PRIOR LINE WOULD LEAK      *
001957*    STRAIGHT INTO THE CALLER IF WE DID NOT CLEAR IT HERE.       *
001958*---------------------------------------------------------------*
001960     MOVE 'N'                       TO LP-IS-REQUEST-SW.
001970     MOVE SPACE                     TO LP-USER-ID-OUT.
001980     MOVE ZERO                      TO LP-EPOCH-SECS-OUT.
001990     PERFORM 1000-MATCH-REQUEST-PATTERN THRU 1000-EXIT.
002000     IF WS-PATTERN-MATCHED
002010         PERFORM 2000-CONVERT-DATE-TO-EPOCH THRU 2000-EXIT
002020         IF WS-DATE-VALID
002030             ADD 1                  TO LP-REQUEST-COUNT
002040             MOVE WS-CAPTURED-USER-ID  TO LP-USER-ID-OUT
002050             MOVE WS-EPOCH-SECONDS  TO LP-EPOCH-SECS-OUT
002060             SET LP-IS-A-REQUEST    TO TRUE
002070         ELSE
002080             PERFORM 9900-REJECT-LINE
002090         END-IF
002100     ELSE
002110         PERFORM 9900-REJECT-LINE
002120     END-IF.
002130     GOBACK.
002140*---------------------------------------------------------------*
002150* 1000-MATCH-REQUEST-PATTERN.  SPLITS THE RAW LINE ON BLANKS    *
002160* AND CHECKS IT AGAINST THE ACCESS-LOG SHAPE: "..." "-" "-"     *
002170* "[DATE" "TZ]" '"METHOD' '/HEX/HEX/HEX...' ... .  A LINE THAT  *
002180* DOES NOT LOOK LIKE THIS IS NOT A REQUEST WE COUNT.            *
002190*---------------------------------------------------------------*
002200 1000-MATCH-REQUEST-PATTERN.
002210*---------------------------------------------------------------*
002220     MOVE 'N'                       TO WS-PATTERN-MATCHED-SW.
002230     MOVE SPACE                     TO WS-TOKEN-TABLE-AREA.
002240     MOVE ZERO                      TO WS-TOKEN-COUNT.
002250     UNSTRING LP-INPUT-LINE DELIMITED BY ALL SPACE
002260         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3) WS-TOKEN(4)
002270              WS-TOKEN(5) WS-TOKEN(6) WS-TOKEN(7) WS-TOKEN(8)
002280              WS-TOKEN(9) WS-TOKEN(10)
002290         TALLYING IN WS-TOKEN-COUNT.
002295*---------------------------------------------------------------*
002296*    SEVEN TOKENS IS THE FLOOR: HOST-IDENT, DASH, DASH, "[DATE",  *
002297*    "TZ]", QUOTED-METHOD, PATH.  ANYTHING SHORTER CANNOT BE A    *
002298*    WELL-FORMED REQUEST LINE NO MATTER WHAT ELSE IT LOOKS LIKE,  *
002299*    SO WE BAIL OUT HERE BEFORE TOUCHING ANY OF THE OTHER TOKENS. *
002300     IF WS-TOKEN-COUNT < 7
002310         GO TO 1000-EXIT.
002320     IF WS-TOKEN(2) NOT = '-' OR WS-TOKEN(3) NOT = '-'
002330         GO TO 1000-EXIT.
002335*---------------------------------------------------------------*
002336*    THE APACHE COMMON LOG FORMAT'S DATE TOKEN ALWAYS STARTS     *
002337*    WITH "[" FOLLOWED BY A TWO-DIGIT DAY -- CHECKING ONLY THE    *
002338*    FIRST BYTE FOR NUMERIC IS CHEAP AND CATCHES THE COMMON CASE  *
002339*    OF A MISSING DATE TOKEN ENTIRELY BEFORE 2000 EVER RUNS.      *
002340     MOVE WS-TOKEN(4)(1:1)          TO WS-SCAN-CHAR.
002350     IF WS-SCAN-CHAR NOT NUMERIC
002360         GO TO 1000-EXIT.
002370     PERFORM 1100-CHECK-METHOD-TOKEN.
002380     IF NOT WS-PATTERN-MATCHED
002390         GO TO 1000-EXIT.
002400     PERFORM 1200-CHECK-PATH-TOKEN THRU 1200-EXIT.
002410 1000-EXIT.
002420     EXIT.
002430*---------------------------------------------------------------*
002440 1100-CHECK-METHOD-TOKEN.
002450*---------------------------------------------------------------*
002451*    I-4801 CUT THIS DOWN TO THE FIVE VERBS THE SITE ACTUALLY     *
002452*    SERVES (WS-VALID-METHOD-TABLE, ABOVE THE LINKAGE SECTION) -- *
002453*    THE ORIGINAL LIST ALSO CARRIED HEAD/OPTIONS/TRACE/CONNECT,   *
002454*    NONE OF WHICH THIS SITE EVER LOGS, AND THEIR PRESENCE WAS    *
002455*    LETTING A FEW MALFORMED PROXY-SCAN LINES SLIP THROUGH AS     *
002456*    IF THEY WERE REAL PAGE REQUESTS.                              *
002457*---------------------------------------------------------------*
002460     MOVE 'N'                       TO WS-PATTERN-MATCHED-SW.
002470     PERFORM 1110-TEST-ONE-METHOD VARYING WS-SEG-IDX FROM 1 BY 1
002480             UNTIL WS-SEG-IDX > 5.
002490*---------------------------------------------------------------*
002500 1110-TEST-ONE-METHOD.
002510*---------------------------------------------------------------*
002520     IF WS-TOKEN(6) = WS-VALID-METHOD(WS-SEG-IDX)
002530         MOVE 'Y'                   TO WS-PATTERN-MATCHED-SW
002540         MOVE 6                     TO WS-SEG-IDX
002550     END-IF.
002560*---------------------------------------------------------------*
002570 1200-CHECK-PATH-TOKEN.
002580*---------------------------------------------------------------*
002581*    THE SEVENTH TOKEN IS THE QUOTED PATH -- IT MUST OPEN WITH    *
002582*    A SLASH AND UNSTRING INTO EXACTLY FOUR SEGMENTS (LEADING     *
002583*    EMPTY SEGMENT, TWO ROUTE COMPONENTS, THEN THE USER-ID        *
002584*    SEGMENT HANDLED BY 1300 BELOW).  FEWER THAN FOUR MEANS THE   *
002585*    PATH IS TOO SHALLOW TO BE A "PAGE" REQUEST AT ALL.           *
002586*---------------------------------------------------------------*
002590     MOVE 'N'                       TO WS-PATTERN-MATCHED-SW.
002600     MOVE SPACE                     TO WS-PATH-SEGMENT-AREA.
002610     MOVE ZERO                      TO WS-SEG-IDX.
002620     IF WS-TOKEN(7)(1:1) NOT = '/'
002630         GO TO 1200-EXIT.
002640     UNSTRING WS-TOKEN(7) DELIMITED BY '/'
002650         INTO WS-PATH-SEG(1) WS-PATH-SEG(2)
002660              WS-PATH-SEG(3) WS-PATH-SEG(4)
002670         TALLYING IN WS-SEG-IDX.
002680     IF WS-SEG-IDX < 4
002690         GO TO 1200-EXIT.
002700     IF WS-PATH-SEG(2) = SPACE OR WS-PATH-SEG(3) = SPACE
002710         GO TO 1200-EXIT.
002711*---------------------------------------------------------------*
002712*    I-5301 -- THE OLD CODE STOPPED AT "IS THERE SOMETHING IN    *
002713*    SEGMENTS 2 AND 3" AND NEVER CHECKED WHAT WAS IN THEM.  A    *
002714*    HAND-CRAFTED LINE WITH ORDINARY WORDS IN THOSE TWO SLOTS    *
002715*    WAS SLIPPING PAST AS A REAL PAGE REQUEST.  BOTH SEGMENTS    *
002716*    MUST NOW BE PURE HEX-DIGIT RUNS, SAME AS THE USER-ID.       *
002717*---------------------------------------------------------------*
002720     PERFORM 1220-VERIFY-HEX-SEGMENTS.
002721     IF NOT WS-HEX-SEGMENTS-OK
002722         GO TO 1200-EXIT.
002723     PERFORM 1300-CAPTURE-HEX-USER-ID.
002730     IF WS-HEX-LEN > 0
002740         MOVE 'Y'                   TO WS-PATTERN-MATCHED-SW.
002750 1200-EXIT.
002760     EXIT.
002761*---------------------------------------------------------------*
002762* 1220-VERIFY-HEX-SEGMENTS.  SEGMENTS 2 AND 3 OF THE PATH ARE    *
002763* THE ROUTE COMPONENTS AHEAD OF THE USER-ID -- BOTH MUST BE      *
002764* NOTHING BUT HEX DIGITS, TOP TO BOTTOM, WITH NO SHORTCUTS.      *
002765*---------------------------------------------------------------*
002766 1220-VERIFY-HEX-SEGMENTS.
002767     MOVE 'Y'                       TO WS-HEX-SEGMENTS-OK-SW.
002768     PERFORM 1230-CHECK-ONE-HEX-SEGMENT
002769         VARYING WS-HEX-SEG-NUM FROM 2 BY 1
002770             UNTIL WS-HEX-SEG-NUM > 3 OR NOT WS-HEX-SEGMENTS-OK.
002773*---------------------------------------------------------------*
002774 1230-CHECK-ONE-HEX-SEGMENT.
002775*---------------------------------------------------------------*
002776     MOVE 'N'                       TO WS-HEX-SEG-FOUND-SW.
002777     PERFORM 1240-SCAN-ONE-SEG-CHAR VARYING WS-CHAR-IDX FROM 1 BY 1
002778         UNTIL WS-CHAR-IDX > 30.
002779     IF NOT WS-HEX-SEG-FOUND
002780         MOVE 'N'                   TO WS-HEX-SEGMENTS-OK-SW.
002781*---------------------------------------------------------------*
002782*    A SEGMENT THAT IS ALL SPACES (NOTHING BUT THE DELIMITER ON  *
002783*    EACH SIDE) HAS NO HEX DIGITS IN IT EITHER, SO THE FOUND-SW  *
002784*    CHECK ABOVE CATCHES THE EMPTY-SEGMENT CASE FOR FREE.        *
002785*---------------------------------------------------------------*
002786 1240-SCAN-ONE-SEG-CHAR.
002787*---------------------------------------------------------------*
002788     MOVE WS-PATH-SEG(WS-HEX-SEG-NUM)(WS-CHAR-IDX:1) TO WS-SCAN-CHAR.
002789     IF WS-SCAN-CHAR = SPACE
002790         MOVE 31                    TO WS-CHAR-IDX
002791     ELSE
002792         IF WS-SCAN-CHAR IS HEX-DIGIT
002793             MOVE 'Y'               TO WS-HEX-SEG-FOUND-SW
002794         ELSE
002795             MOVE 'N'               TO WS-HEX-SEGMENTS-OK-SW
002796             MOVE 31                TO WS-CHAR-IDX
002797         END-IF
002798     END-IF.
002799*---------------------------------------------------------------*
002801* 1300-CAPTURE-HEX-USER-ID.  THE THIRD PATH SEGMENT MAY RUN ON  *
002802* PAST THE USER-ID (A TRAILING SLASH, A QUERY STRING, THE       *
002803* CLOSING QUOTE OF THE REQUEST) -- WE STOP AT THE FIRST BYTE    *
002804* THAT IS NOT A HEX DIGIT AND KEEP AT MOST 8 OF THEM.           *
002805*---------------------------------------------------------------*
002830 1300-CAPTURE-HEX-USER-ID.
002840*---------------------------------------------------------------*
002841*    WS-CHAR-IDX IS DELIBERATELY CAPPED AT 30 RATHER THAN THE     *
002842*    FULL WIDTH OF WS-PATH-SEG(4) -- I-4802 FOUND A HANDFUL OF    *
002843*    LOG LINES WITH AN ABSURDLY LONG FOURTH SEGMENT (A RUNAWAY    *
002844*    QUERY STRING WITH NO USER-ID IN IT AT ALL) AND THIS BOUND    *
002845*    KEEPS THE SCAN FROM CHEWING THROUGH THE WHOLE FIELD LOOKING  *
002846*    FOR HEX DIGITS THAT WILL NEVER APPEAR.                       *
002847*---------------------------------------------------------------*
002850     MOVE SPACE                     TO WS-CAPTURED-USER-ID.
002860     MOVE ZERO                      TO WS-HEX-LEN.
002870     PERFORM 1310-SCAN-ONE-HEX-CHAR VARYING WS-CHAR-IDX
002880         FROM 1 BY 1 UNTIL WS-CHAR-IDX > 30 OR WS-HEX-LEN = 8.
002890*---------------------------------------------------------------*
002900 1310-SCAN-ONE-HEX-CHAR.
002910*---------------------------------------------------------------*
002915*    FORCING WS-CHAR-IDX TO 31 ON THE FIRST NON-HEX BYTE IS THE   *
002916*    OLD SHOP TRICK FOR BREAKING A PERFORM VARYING EARLY WITHOUT  *
002917*    A SEPARATE STOP-SCANNING SWITCH -- THE VARYING'S OWN UNTIL   *
002918*    TEST IN 1300 ABOVE PICKS IT UP ON THE VERY NEXT ITERATION.   *
002919*---------------------------------------------------------------*
002920     MOVE WS-PATH-SEG(4)(WS-CHAR-IDX:1)  TO WS-SCAN-CHAR.
002930     IF WS-SCAN-CHAR IS HEX-DIGIT
002940         ADD 1                      TO WS-HEX-LEN
002950         MOVE WS-SCAN-CHAR          TO
002960             WS-CAPTURED-USER-ID(WS-HEX-LEN:1)
002970     ELSE
002980         MOVE 31                    TO WS-CHAR-IDX
002990     END-IF.
003000*---------------------------------------------------------------*
003010* 2000-CONVERT-DATE-TO-EPOCH.  PULLS THE DAY, MONTH-NAME, YEAR, *
003020* HH:MM:SS AND THE TIMEZONE OFFSET OUT OF TOKENS 4 AND 5, THEN  *
003030* WALKS THE CALENDAR FROM 01/JAN/1970 UP TO THE PARSED DATE ONE *
003040* YEAR AT A TIME TO GET A DAY COUNT, THE SAME WAY YOU WOULD DO  *
003050* IT WITH A DESK CALENDAR AND A PENCIL.                          *
003060*---------------------------------------------------------------*
003070 2000-CONVERT-DATE-TO-EPOCH.
003080*---------------------------------------------------------------*
003090     MOVE 'N'                       TO WS-DATE-VALID-SW.
003100     MOVE SPACE                     TO WS-DATE-TOKEN-FIELDS.
003110     UNSTRING WS-TOKEN(4) DELIMITED BY '/' OR ':'
003120         INTO WS-DD WS-MMM WS-YYYY WS-HH WS-MI WS-SS.
003130     INSPECT WS-MMM CONVERTING
003140         'abcdefghijklmnopqrstuvwxyz' TO
003150         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003160     IF WS-DD NOT NUMERIC OR WS-YYYY NOT NUMERIC
003170             OR WS-HH NOT NUMERIC OR WS-MI NOT NUMERIC
003180             OR WS-SS NOT NUMERIC
003190         GO TO 2000-EXIT.
003200     IF WS-DD-N < 1 OR WS-DD-N > 31
003210         GO TO 2000-EXIT.
003220     IF WS-HH-N > 23 OR WS-MI-N > 59 OR WS-SS-N > 59
003230         GO TO 2000-EXIT.
003240     MOVE ZERO                      TO WS-MM-IDX.
003250     PERFORM 2050-TEST-ONE-MONTH VARYING WS-SEG-IDX FROM 1 BY 1
003260             UNTIL WS-SEG-IDX > 12.
003270     IF WS-MM-IDX = ZERO
003280         GO TO 2000-EXIT.
003290     MOVE SPACE                     TO WS-TZ-TOKEN-FIELDS.
003300     MOVE WS-TOKEN(5)(1:1)          TO WS-TZ-SIGN.
003310     MOVE WS-TOKEN(5)(2:4)          TO WS-TZ-HHMM.
003320     IF WS-TZ-SIGN NOT = '+' AND WS-TZ-SIGN NOT = '-'
003330         GO TO 2000-EXIT.
003340     IF WS-TZ-HHMM NOT NUMERIC
003350         GO TO 2000-EXIT.
003360*
003370     MOVE ZERO                      TO WS-DAYS-SINCE-EPOCH.
003380     PERFORM 2060-ACCUMULATE-ONE-YEAR VARYING WS-YR FROM 1970 BY 1
003390             UNTIL WS-YR = WS-YYYY-N.
003400     MOVE WS-YYYY-N                 TO WS-YR.
003410     PERFORM 2100-COUNT-LEAP-DAYS.
003420     ADD WS-DAYS-BEFORE-MONTH(WS-MM-IDX)  TO WS-DAYS-SINCE-EPOCH.
003430     IF WS-LEAP-YEAR AND WS-MM-IDX > 2
003440         ADD 1                      TO WS-DAYS-SINCE-EPOCH.
003450     ADD WS-DD-N                    TO WS-DAYS-SINCE-EPOCH.
003460     SUBTRACT 1                     FROM WS-DAYS-SINCE-EPOCH.
003470*
003480     COMPUTE WS-LOCAL-EPOCH =
003490         (WS-DAYS-SINCE-EPOCH * 86400) + (WS-HH-N * 3600)
003500         + (WS-MI-N * 60) + WS-SS-N.
003510     DIVIDE WS-TZ-HHMM-N BY 100
003520         GIVING WS-TZ-HH-PART REMAINDER WS-TZ-MI-PART.
003530     COMPUTE WS-TZ-OFFSET-SECS =
003540         (WS-TZ-HH-PART * 3600) + (WS-TZ-MI-PART * 60).
003550     IF WS-TZ-SIGN = '-'
003552         COMPUTE WS-EPOCH-SECONDS =
003554             WS-LOCAL-EPOCH + WS-TZ-OFFSET-SECS
003570     ELSE
003572         COMPUTE WS-EPOCH-SECONDS =
003574             WS-LOCAL-EPOCH - WS-TZ-OFFSET-SECS
003590     END-IF.
003600     MOVE 'Y'                       TO WS-DATE-VALID-SW.
003610 2000-EXIT.
003620     EXIT.
003630*---------------------------------------------------------------*
003640 2050-TEST-ONE-MONTH.
003650*---------------------------------------------------------------*
003660     IF WS-MMM = WS-MONTH-ABBR(WS-SEG-IDX)
003670         MOVE WS-SEG-IDX            TO WS-MM-IDX
003680         MOVE 13                    TO WS-SEG-IDX
003690     END-IF.
003700*---------------------------------------------------------------*
003710 2060-ACCUMULATE-ONE-YEAR.
003720*---------------------------------------------------------------*
003730     PERFORM 2100-COUNT-LEAP-DAYS.
003740     ADD WS-YEAR-DAYS               TO WS-DAYS-SINCE-EPOCH.
003750*---------------------------------------------------------------*
003760* 2100-COUNT-LEAP-DAYS.  SETS WS-LEAP-YEAR AND WS-YEAR-DAYS FOR *
003770* THE YEAR CURRENTLY IN WS-YR.                                   *
003780*---------------------------------------------------------------*
003790 2100-COUNT-LEAP-DAYS.
003800*---------------------------------------------------------------*
003810     MOVE 'N'                       TO WS-LEAP-YEAR-SW.
003820     DIVIDE WS-YR BY 4   GIVING WS-LEAP-Q REMAINDER WS-LEAP-R4.
003830     DIVIDE WS-YR BY 100 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R100.
003840     DIVIDE WS-YR BY 400 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R400.
003850     IF WS-LEAP-R4 = 0 AND (WS-LEAP-R100 NOT = 0 OR
003860             WS-LEAP-R400 = 0)
003870         MOVE 'Y'                   TO WS-LEAP-YEAR-SW.
003880     IF WS-LEAP-YEAR
003890         MOVE 366                   TO WS-YEAR-DAYS
003900     ELSE
003910         MOVE 365                   TO WS-YEAR-DAYS
003920     END-IF.
003930*---------------------------------------------------------------*
003940* 9900-REJECT-LINE.  VERBOSE-ONLY DIAGNOSTIC -- THE SHOP'S OWN  *
003950* SYSOUT WAS GETTING TOO NOISY TO READ WHEN WE PRINTED THIS ON  *
003960* EVERY RUN, SO IT IS BEHIND THE SWITCH SINCE REQUEST I-5420.   * LP5420
003970*---------------------------------------------------------------*
003980 9900-REJECT-LINE.
003990*---------------------------------------------------------------*
004000     IF LP-VERBOSE-ON
004010         DISPLAY 'LINEPARS REJECT ' LP-FILE-NAME
004020             ' LINE ' LP-LINE-NUMBER.
