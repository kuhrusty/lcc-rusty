000100*----------------------------------------------------------------*
000200* COPYLIB-PARMWRK                                                *
000300* LINKAGE-SECTION PARAMETER BLOCK PASSED ON THE CALL TO LINEPARS.*
000400* ONE LINE IN, ONE VERDICT OUT -- SEE THE REMARKS IN CBL-        *
000500* LINEPARS FOR THE FULL CALLING CONTRACT.                        *
000600*                                                                *
000700* 08/14/22 EGA  0022  ADDED FOR THE LOGTOP CONVERSION.           *
000800*----------------------------------------------------------------*
000900 01  LP-INPUT-LINE               PIC X(200).
001000 01  LP-FILE-NAME                PIC X(20).
001100 01  LP-LINE-NUMBER              PIC 9(09) USAGE COMP.
001200 01  LP-VERBOSE-SW               PIC X(01).
001300     88  LP-VERBOSE-ON               VALUE 'Y'.
001400 01  LP-REQUEST-COUNT            PIC 9(09) USAGE COMP.
001500 01  LP-USER-ID-OUT              PIC X(08).
001600 01  LP-EPOCH-SECS-OUT           PIC 9(10) USAGE COMP.
001700 01  LP-IS-REQUEST-SW            PIC X(01).
001800     88  LP-IS-A-REQUEST             VALUE 'Y'.
