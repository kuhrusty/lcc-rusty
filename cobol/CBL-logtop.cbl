000100*===============================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    LOGTOP.
000400 AUTHOR.        EDWIN ACKERMAN.
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.
000600 DATE-WRITTEN.  08/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*===============================================================*
001000* LOGTOP -- READS THE WEB-SERVER ACCESS LOG ONE LINE AT A TIME,  *
001100* HANDS EACH LINE TO LINEPARS, KEEPS A RUNNING PAGE-COUNT AND    *
001200* SESSION HISTORY PER USER, THEN SORTS ON PAGE-COUNT AND PRINTS  *
001300* THE TOP FEW USERS.  REPLACES THE OLD HACKNWS2 RANKING RUN --   *
001400* SAME SHAPE, DIFFERENT BUSINESS.                               *
001500*===============================================================*
001600* MAINTENANCE LOG.
001700*----------------------------------------------------------------
001800*  DATE      PROGRAMMER     REQUEST    DESCRIPTION
001900*----------------------------------------------------------------
002000*  08/14/91  E ACKERMAN     I-4470     ORIGINAL PROGRAM.  BUILT   LT4470
002100*                                      OFF THE HACKNWS2 SORT/
002200*                                      PRINT SKELETON FOR THE
002300*                                      WEB-LOG TOP-USERS PROJECT.
002400*  02/09/93  E ACKERMAN     I-4603     SESSION-BOUNDARY LOGIC     LT4603
002500*                                      ADDED -- A "SESSION" IS
002600*                                      NOW CLOSED WHEN TWO
002700*                                      REQUESTS FROM THE SAME
002800*                                      USER ARE MORE THAN 10
002900*                                      MINUTES APART.
003000*  11/22/94  R DELACRUZ     I-4802     OUT-OF-ORDER LOG LINES     LT4802
003100*                                      WITHIN A SESSION ARE NOW
003200*                                      TOLERATED (IGNORED);
003300*                                      BADLY OUT-OF-ORDER LINES
003400*                                      STILL ABEND THE RUN --
003500*                                      THE FEED IS SUPPOSED TO
003600*                                      BE PRESORTED BY THE FTP
003700*                                      JOB THAT DROPS IT HERE.
003800*  01/06/97  R DELACRUZ     I-5091     TRAILING OPEN SESSION AT   LT5091
003900*                                      END OF FILE WAS BEING
004000*                                      DROPPED INSTEAD OF FOLDED
004100*                                      INTO THE USER'S TOTALS.
004200*  09/28/98  M OYELARAN     Y2K-0038   REVIEWED FOR THE Y2K       LTY2K
004300*                                      BINDER.  ALL DATE WORK IS
004400*                                      DONE BY LINEPARS AS A
004500*                                      4-DIGIT-YEAR EPOCH COUNT;
004600*                                      NO CODE CHANGE REQUIRED.
004700*  06/03/01  M OYELARAN     I-5421     TOP-N CUTOFF AND THE       LT5421
004800*                                      10-MINUTE THRESHOLD MOVED
004900*                                      UP INTO RUN-PARAMETERS SO
005000*                                      OPERATIONS CAN SEE THEM
005100*                                      WITHOUT READING THE CODE.
005200*----------------------------------------------------------------
005300*===============================================================*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-3081.
005700 OBJECT-COMPUTER.   IBM-3081.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT LOG-FILE
006300         ASSIGN TO LOGDD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS LOG-STATUS.
006600     SELECT PRINT-FILE
006700         ASSIGN TO PRTFILE.
006800     SELECT SORT-FILE
006900         ASSIGN TO SORTFL.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  LOG-FILE RECORDING MODE F.
007600 01  LOG-LINE-RECORD.
007650     05  FILLER                     PIC X(200).
007700 01  LOG-LINE-IP-VIEW REDEFINES LOG-LINE-RECORD.
007800     05  LL-LEADING-BYTES           PIC X(20).
007900     05  FILLER                     PIC X(180).
008000*
008100 FD  PRINT-FILE RECORDING MODE F.
008200 01  PRINT-RECORD.
008300     05  PRINT-LINE                 PIC X(132).
008400*
008500 SD  SORT-FILE.
008600 COPY USERACC.
008700*---------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008850*---------------------------------------------------------------*
008860* WS-USER-COUNT IS BROKEN OUT AS A STANDALONE 77 -- IT DRIVES    *
008870* THE OCCURS DEPENDING ON CLAUSE ON USER-TABLE BELOW AS WELL AS  *
008880* THE SORT'S INPUT-PROCEDURE LOOP IN 3000, SO IT IS TOUCHED FROM *
008890* MORE PLACES THAN ANY OTHER COUNTER IN THIS PROGRAM AND HAS     *
008895* ALWAYS BEEN KEPT OUT ON ITS OWN FOR THAT REASON.               *
008897*---------------------------------------------------------------*
008898 77  WS-USER-COUNT                  PIC 9(09) USAGE COMP VALUE 0.
008899*---------------------------------------------------------------*
009000* FIXED RUN PARAMETERS.  NO CLI, NO PARM CARD -- THIS SHOP RUNS  *
009100* ONE FLAVOR OF THIS JOB.  IF THAT EVER CHANGES, CHANGE THESE.   *
009200*---------------------------------------------------------------*
009300 01  RUN-PARAMETERS.
009400     05  WS-TOP-N-LIMIT             PIC 9(03) USAGE COMP
009500                                        VALUE 5.
009600     05  WS-CONNECTION-THRESHOLD-S  PIC 9(09) USAGE COMP
009700                                        VALUE 600.
009800     05  WS-SINGLE-CONN-LEN         PIC 9(09) USAGE COMP
009900                                        VALUE 1.
010000     05  WS-INCLUDE-SECONDS-SW      PIC X(01) VALUE 'N'.
010100         88  WS-INCLUDE-SECONDS         VALUE 'Y'.
010200     05  WS-VERBOSE-SW              PIC X(01) VALUE 'N'.
010300         88  WS-VERBOSE-ON              VALUE 'Y'.
010400     05  FILLER                     PIC X(05).
010500*---------------------------------------------------------------*
010600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010700     05  END-OF-FILE-SW             PIC X(01) VALUE 'N'.
010800         88  END-OF-FILE                   VALUE 'Y'.
010900     05  SORT-EOF-SW                PIC X(01) VALUE 'N'.
011000         88  SORT-END-OF-FILE              VALUE 'Y'.
011300     05  WS-LINE-NUMBER             PIC 9(09) USAGE COMP
011400                                        VALUE 0.
011500     05  WS-REQUEST-COUNT           PIC 9(09) USAGE COMP
011600                                        VALUE 0.
011900     05  WS-TOP-N-PRINTED           PIC 9(03) USAGE COMP
012000                                        VALUE 0.
012100     05  LOG-STATUS                 PIC X(02) VALUE '00'.
012200     05  WS-FILE-NAME               PIC X(20) VALUE 'LOGDD'.
012300     05  FILLER                     PIC X(05).
012400*---------------------------------------------------------------*
012500 01  LINE-PARSER-RESULTS.
012600     05  WS-PARSED-USER-ID          PIC X(08) VALUE SPACE.
012700     05  WS-PARSED-EPOCH-SECS       PIC 9(10) USAGE COMP
012800                                        VALUE 0.
012900     05  WS-IS-REQUEST-SW           PIC X(01) VALUE 'N'.
013000         88  WS-IS-A-REQUEST            VALUE 'Y'.
013100     05  FILLER                     PIC X(05).
013200*---------------------------------------------------------------*
013300* THE LIVE USER TABLE.  ONE ENTRY PER DISTINCT USER-ID SEEN SO   *
013400* FAR THIS RUN, GROWN ONE AT A TIME AS SEARCH FALLS THROUGH TO   *
013500* "AT END" -- SAME FIND-OR-INSERT IDIOM AS COV19USA'S STATE      *
013600* TABLE, JUST SIZED FOR A WEB LOG INSTEAD OF 50 STATES.          *
013700*---------------------------------------------------------------*
013800 01  USER-ACCUMULATION-FIELDS.
013900     05  USER-TABLE OCCURS 1 TO 5000 TIMES
014000             DEPENDING ON WS-USER-COUNT
014100             INDEXED BY UA-IDX.
014200         10  UA-USER-ID             PIC X(08).
014300         10  UA-PAGE-COUNT          PIC 9(09) USAGE COMP.
014400         10  UA-SESSION-COUNT       PIC 9(09) USAGE COMP.
014500         10  UA-LAST-REQUEST-SECS   PIC 9(10) USAGE COMP.
014600         10  UA-LAST-SESSION-START  PIC 9(10) USAGE COMP.
014700         10  UA-LONGEST-SECS        PIC 9(09) USAGE COMP.
014800         10  UA-SHORTEST-SECS       PIC 9(09) USAGE COMP.
014900         10  FILLER                 PIC X(05).
015000*---------------------------------------------------------------*
015100* WORKING COPIES USED ONLY AT END OF JOB WHEN THE TRAILING OPEN *
015200* SESSION IS FOLDED IN FOR THE SORT.  THESE NEVER GET WRITTEN   *
015300* BACK INTO USER-TABLE -- THE LIVE TABLE STAYS EXACTLY AS THE   *
015400* SESSION-BOUNDARY RULE LEFT IT.                                 *
015500*---------------------------------------------------------------*
015600 01  WS-FINAL-TOTALS.
015700     05  WS-FINAL-SESSION-COUNT     PIC 9(09) USAGE COMP
015800                                        VALUE 0.
015900     05  WS-FINAL-LONGEST-SECS      PIC 9(09) USAGE COMP
016000                                        VALUE 0.
016100     05  WS-FINAL-SHORTEST-SECS     PIC 9(09) USAGE COMP
016200                                        VALUE 0.
016300     05  WS-FINAL-ELAPSED           PIC 9(09) USAGE COMP
016400                                        VALUE 0.
016500     05  FILLER                     PIC X(05).
016600*---------------------------------------------------------------*
016700* LEFT-JUSTIFY AND DURATION WORK AREAS.  THE REPORT PRINTS      *
016800* COUNTS AND M:SS DURATIONS LEFT-JUSTIFIED, NOT RIGHT-JUSTIFIED  *
016900* THE WAY A Z-EDITED PICTURE WOULD GIVE US, SO WE EDIT INTO A    *
017000* ZERO-SUPPRESSED FIELD AND THEN SLIDE THE DIGITS DOWN OVER      *
017100* THE LEADING SPACES.                                            *
017200*---------------------------------------------------------------*
017300 01  WS-LEFT-JUSTIFY-WORK.
017400     05  WS-LJ-INPUT                PIC 9(09) USAGE COMP
017500                                        VALUE 0.
017600     05  WS-LJ-EDIT                 PIC Z(8)9.
017700     05  WS-LJ-LEAD-SPACES          PIC 9(02) USAGE COMP
017800                                        VALUE 0.
017900     05  WS-LJ-OUTPUT               PIC X(07) VALUE SPACE.
018000     05  FILLER                     PIC X(05).
018100*---------------------------------------------------------------*
018200 01  WS-DURATION-WORK.
018300     05  WS-DUR-INPUT               PIC 9(09) USAGE COMP
018400                                        VALUE 0.
018500     05  WS-DUR-MINUTES             PIC 9(09) USAGE COMP
018600                                        VALUE 0.
018700     05  WS-DUR-SECONDS             PIC 9(02) USAGE COMP
018800                                        VALUE 0.
018900     05  WS-DUR-SEC-DISP            PIC 99.
019000     05  WS-DUR-OUTPUT              PIC X(07) VALUE SPACE.
019100     05  FILLER                     PIC X(05).
019200*---------------------------------------------------------------*
019300 01  PRINT-LINES.
019400     05  NEXT-REPORT-LINE           PIC X(132) VALUE SPACE.
019500     05  FILLER                     PIC X(05).
019600*---------------------------------------------------------------*
019700* ONE 132-BYTE HEADER LITERAL, RE-READ AS 5 LABELED PIECES SO   *
019800* WE CAN VERIFY THE COLUMN SPACING BY EYE AGAINST SPEC-SHEET     *
019900* WITHOUT COUNTING BYTES ON THE VALUE CLAUSE ITSELF.             *
020000*---------------------------------------------------------------*
020100 01  WS-COLUMN-HEADER-DATA.
020200     05  FILLER  PIC X(80) VALUE
020300         'id              # pages # sess  longest shortest'.
020400     05  FILLER  PIC X(52) VALUE SPACE.
020500 01  WS-COLUMN-HEADER-FIELDS REDEFINES WS-COLUMN-HEADER-DATA.
020600     05  CH-ID-LABEL                PIC X(16).
020700     05  CH-PAGES-LABEL             PIC X(08).
020800     05  CH-SESS-LABEL              PIC X(08).
020900     05  CH-LONGEST-LABEL           PIC X(08).
021000     05  CH-SHORTEST-LABEL          PIC X(08).
021100     05  FILLER                     PIC X(32).
021200     05  FILLER                     PIC X(52).
021300 COPY SUMLINE.
021400*---------------------------------------------------------------*
021500* ONE MORE VIEW OF THE DETAIL LINE, BYTE AT A TIME -- KEPT AROUND*
021600* FROM THE OLD HACKNWS2 DEBUGGING HABIT OF DUMPING A PRINT LINE  *
021700* ONE COLUMN AT A TIME WHEN A REPORT CAME OUT MISALIGNED.        *
021800*---------------------------------------------------------------*
021900 01  DETAIL-LINE-CHAR-VIEW REDEFINES DETAIL-LINE.
022000     05  DL-CHAR                    PIC X(01) OCCURS 132 TIMES.
022100*===============================================================*
022200 PROCEDURE DIVISION.
022300*---------------------------------------------------------------*
022400 0000-MAIN-PROCESSING.
022500*---------------------------------------------------------------*
022600     PERFORM 1000-OPEN-FILES.
022700     PERFORM 2000-PROCESS-LOG-FILE.
022800     SORT SORT-FILE
022900          ON DESCENDING KEY SR-PAGE-COUNT
023000          INPUT PROCEDURE IS 3000-RELEASE-USER-TOTALS
023100          OUTPUT PROCEDURE IS 4000-PRINT-TOP-USERS.
023200     PERFORM 5000-CLOSE-FILES.
023300     GOBACK.
023400*---------------------------------------------------------------*
023500 1000-OPEN-FILES.
023600*---------------------------------------------------------------*
023700     OPEN INPUT  LOG-FILE.
023800     OPEN OUTPUT PRINT-FILE.
023900*---------------------------------------------------------------*
024000* 2000-PROCESS-LOG-FILE.  READS THE ACCESS LOG ONE LINE AT A     *
024100* TIME, HANDS EACH LINE TO LINEPARS, AND FOLDS EVERY LINE THAT   *
024200* COMES BACK MARKED AS A REQUEST INTO THE USER TABLE.            *
024300*---------------------------------------------------------------*
024400 2000-PROCESS-LOG-FILE.
024500*---------------------------------------------------------------*
024600     PERFORM 8000-READ-LOG-FILE.
024700     PERFORM 2010-HANDLE-ONE-LINE
024800         UNTIL END-OF-FILE.
024900*---------------------------------------------------------------*
025000 2010-HANDLE-ONE-LINE.
025100*---------------------------------------------------------------*
025200     ADD 1                          TO WS-LINE-NUMBER.
025300     CALL 'LINEPARS' USING LOG-LINE-RECORD, WS-FILE-NAME,
025400         WS-LINE-NUMBER, WS-VERBOSE-SW, WS-REQUEST-COUNT,
025500         WS-PARSED-USER-ID, WS-PARSED-EPOCH-SECS,
025600         WS-IS-REQUEST-SW.
025700     IF WS-IS-A-REQUEST
025800         PERFORM 2100-ACCUMULATE-USER-REQUEST.
025900     PERFORM 8000-READ-LOG-FILE.
026000*---------------------------------------------------------------*
026100* 2100-ACCUMULATE-USER-REQUEST.  FIND-OR-INSERT ON USER-ID, THE  *
026200* SAME SEARCH IDIOM COV19USA USES ON ITS STATE TABLE.  A MISS    *
026300* GROWS THE TABLE BY ONE AND ZEROES THE NEW ENTRY BEFORE THE     *
026400* FALL-THROUGH COUNTS THE CURRENT REQUEST INTO IT.               *
026500*---------------------------------------------------------------*
026600 2100-ACCUMULATE-USER-REQUEST.
026700*---------------------------------------------------------------*
026800     SEARCH USER-TABLE
026900         AT END
027000             ADD 1                  TO WS-USER-COUNT
027100             SET UA-IDX             TO WS-USER-COUNT
027200             MOVE WS-PARSED-USER-ID TO UA-USER-ID(UA-IDX)
027300             MOVE ZERO              TO UA-PAGE-COUNT(UA-IDX)
027400             MOVE ZERO              TO UA-SESSION-COUNT(UA-IDX)
027500             MOVE ZERO         TO UA-LAST-REQUEST-SECS(UA-IDX)
027600             MOVE ZERO         TO UA-LAST-SESSION-START(UA-IDX)
027700             MOVE ZERO              TO UA-LONGEST-SECS(UA-IDX)
027800             MOVE ZERO              TO UA-SHORTEST-SECS(UA-IDX)
027900         WHEN UA-USER-ID(UA-IDX) = WS-PARSED-USER-ID
028000             CONTINUE
028100     END-SEARCH.
028200     ADD 1                          TO UA-PAGE-COUNT(UA-IDX).
028300     PERFORM 2200-APPLY-SESSION-BOUNDARY THRU 2200-EXIT.
028400*---------------------------------------------------------------*
028500* 2200-APPLY-SESSION-BOUNDARY.  THE SESSION-BOUNDARY RULE, PER  *
028600* REQUEST I-4603 AND TIGHTENED BY I-4802.  A GAP OF MORE THAN   *
028700* WS-CONNECTION-THRESHOLD-S SECONDS CLOSES THE CURRENT SESSION  *
028800* AND STARTS A NEW ONE; A REQUEST THAT ARRIVES BEFORE THE LAST  *
028900* ONE WE SAW FOR THIS USER (BUT NOT BEFORE THE SESSION START)   *
029000* IS OUT OF ORDER BUT TOLERATED; A REQUEST OLDER THAN THE       *
029100* SESSION START MEANS THE FEED ITSELF IS OUT OF SEQUENCE AND    *
029200* THE RUN ABENDS RATHER THAN PRODUCE A WRONG ANSWER.             *
029300*---------------------------------------------------------------*
029400 2200-APPLY-SESSION-BOUNDARY.
029500*---------------------------------------------------------------*
029510*    A ZERO IN LAST-REQUEST-SECS MEANS THIS IS THE VERY FIRST    *
029520*    REQUEST WE HAVE EVER SEEN FOR THIS USER.  I-4603 SPECIFIED  *
029530*    THAT THE FIRST HIT OPENS SESSION #1 WITHOUT BUMPING THE     *
029540*    SESSION COUNTER -- THE COUNTER ONLY MOVES WHEN A SESSION    *
029550*    ACTUALLY CLOSES, BELOW.                                     *
029560*---------------------------------------------------------------*
029600     IF UA-LAST-REQUEST-SECS(UA-IDX) = ZERO
029700         MOVE WS-PARSED-EPOCH-SECS  TO
029800             UA-LAST-REQUEST-SECS(UA-IDX)
029900             UA-LAST-SESSION-START(UA-IDX)
030000         GO TO 2200-EXIT.
030010*---------------------------------------------------------------*
030020*    A REQUEST OLDER THAN THIS USER'S SESSION START CANNOT BE    *
030030*    RIGHT -- THE UPSTREAM FTP FEED IS SUPPOSED TO ARRIVE SORTED *
030040*    BY TIMESTAMP WITHIN USER, SO THIS MEANS THE FEED ITSELF IS  *
030050*    BROKEN.  I-4802 MADE THIS AN ABEND RATHER THAN A SILENT     *
030060*    WRONG ANSWER.                                                *
030070*---------------------------------------------------------------*
030100     IF WS-PARSED-EPOCH-SECS < UA-LAST-SESSION-START(UA-IDX)
030200         PERFORM 9990-ABEND-BAD-SEQUENCE.
030210*---------------------------------------------------------------*
030220*    A REQUEST OLDER THAN THE LAST ONE WE PROCESSED, BUT NOT     *
030230*    OLDER THAN THE SESSION START, IS TOLERATED -- SOME MINOR    *
030240*    REORDERING WITHIN A SESSION IS NORMAL ON A BUSY WEB TIER.   *
030250*    IT IS COUNTED (THE PAGE-COUNT ADD ALREADY HAPPENED IN 2100) *
030260*    BUT IT NEVER MOVES THE SESSION CLOCK BACKWARD.               *
030270*---------------------------------------------------------------*
030300     IF WS-PARSED-EPOCH-SECS < UA-LAST-REQUEST-SECS(UA-IDX)
030400         GO TO 2200-EXIT.
030410*---------------------------------------------------------------*
030420*    OTHERWISE MEASURE THE GAP SINCE THE LAST REQUEST AGAINST    *
030430*    THE CONFIGURABLE CONNECTION THRESHOLD (10 MINUTES BY        *
030440*    DEFAULT, RUN-PARAMETERS).  A SMALL GAP JUST EXTENDS THE     *
030450*    CURRENT SESSION; ONLY A GAP PAST THE THRESHOLD CLOSES IT.    *
030460*---------------------------------------------------------------*
030500     COMPUTE WS-DUR-INPUT =
030600         WS-PARSED-EPOCH-SECS - UA-LAST-REQUEST-SECS(UA-IDX).
030700     IF WS-DUR-INPUT <= WS-CONNECTION-THRESHOLD-S
030800         MOVE WS-PARSED-EPOCH-SECS  TO
030900             UA-LAST-REQUEST-SECS(UA-IDX)
031000         GO TO 2200-EXIT.
031010*---------------------------------------------------------------*
031020*    THE GAP BLEW THE THRESHOLD -- CLOSE OUT THE SESSION THAT     *
031030*    JUST ENDED (ROLLING ITS LENGTH INTO LONGEST/SHORTEST DOWN    *
031040*    IN 2210) AND THEN OPEN A BRAND NEW SESSION STARTING RIGHT    *
031050*    HERE, THE SAME AS THE FIRST-REQUEST CASE ABOVE.              *
031060*---------------------------------------------------------------*
031100     PERFORM 2210-CLOSE-CURRENT-SESSION.
031200     MOVE WS-PARSED-EPOCH-SECS      TO
031300         UA-LAST-REQUEST-SECS(UA-IDX)
031400         UA-LAST-SESSION-START(UA-IDX).
031500     ADD 1                          TO UA-SESSION-COUNT(UA-IDX).
031600 2200-EXIT.
031700     EXIT.
031800*---------------------------------------------------------------*
031900* 2210-CLOSE-CURRENT-SESSION.  ROLLS THE SESSION THAT JUST ENDED *
032000* INTO THE USER'S LIVE LONGEST/SHORTEST -- THIS IS A GENUINE     *
032100* LIVE UPDATE (THE SESSION REALLY DID CLOSE), UNLIKE THE END-OF- *
032200* JOB FINALIZATION IN 3100 WHICH ONLY EVER TOUCHES WORKING       *
032300* COPIES.                                                        *
032400*---------------------------------------------------------------*
032500 2210-CLOSE-CURRENT-SESSION.
032600*---------------------------------------------------------------*
032610*    LENGTH OF THE SESSION THAT JUST ENDED IS SIMPLY LAST MINUS   *
032620*    START.  A SINGLE-REQUEST SESSION COMPUTES TO ZERO SECONDS,   *
032630*    WHICH WOULD OTHERWISE WIN EVERY "SHORTEST" COMPARISON BY     *
032640*    DEFAULT AND MAKE THE REPORT LOOK LIKE EVERYONE HAS A ONE-    *
032650*    SECOND VISIT -- WS-SINGLE-CONN-LEN (RUN-PARAMETERS) IS THE   *
032660*    SUBSTITUTE FLOOR VALUE FOR THAT CASE, PER I-4802.            *
032670*---------------------------------------------------------------*
032700     COMPUTE WS-DUR-INPUT =
032800         UA-LAST-REQUEST-SECS(UA-IDX) -
032900         UA-LAST-SESSION-START(UA-IDX).
033000     IF WS-DUR-INPUT = ZERO
033100         MOVE WS-SINGLE-CONN-LEN    TO WS-DUR-INPUT.
033110*---------------------------------------------------------------*
033120*    UA-SHORTEST-SECS STARTS THE RUN AT ZERO (NO SESSION CLOSED   *
033130*    YET), SO A ZERO THERE MEANS "NOT SET" RATHER THAN A REAL     *
033140*    ZERO-LENGTH SESSION -- TREAT THAT SENTINEL THE SAME AS AN    *
033150*    UNCONDITIONAL FIRST-TIME LOAD.                                *
033160*---------------------------------------------------------------*
033200     IF UA-SHORTEST-SECS(UA-IDX) = ZERO OR
033300             WS-DUR-INPUT < UA-SHORTEST-SECS(UA-IDX)
033400         MOVE WS-DUR-INPUT          TO UA-SHORTEST-SECS(UA-IDX)
033500     END-IF.
033600     IF WS-DUR-INPUT > UA-LONGEST-SECS(UA-IDX)
033700         MOVE WS-DUR-INPUT          TO UA-LONGEST-SECS(UA-IDX)
033800     END-IF.
033900*---------------------------------------------------------------*
034000* 3000-RELEASE-USER-TOTALS.  THE SORT'S INPUT PROCEDURE.  EVERY  *
034100* USER IN THE LIVE TABLE GETS ONE SORT RECORD, FINALIZED FIRST   *
034200* SO THE STILL-OPEN TRAILING SESSION COUNTS TOWARD THE TOTALS.   *
034300*---------------------------------------------------------------*
034400 3000-RELEASE-USER-TOTALS.
034500*---------------------------------------------------------------*
034510*    VARYING RUNS THE WHOLE LIVE TABLE, INDEX 1 THROUGH WS-USER-  *
034520*    COUNT -- ORDER DOES NOT MATTER HERE, THE SORT VERB PUTS THE  *
034530*    RELEASED RECORDS BACK INTO PAGE-COUNT ORDER FOR US DOWN IN   *
034540*    4000.  NOTHING IN THIS PARAGRAPH TOUCHES USER-TABLE ITSELF.  *
034550*---------------------------------------------------------------*
034600     PERFORM 3100-FINALIZE-AND-RELEASE-ONE
034700         VARYING UA-IDX FROM 1 BY 1 UNTIL UA-IDX > WS-USER-COUNT.
034800*---------------------------------------------------------------*
034900 3100-FINALIZE-AND-RELEASE-ONE.
035000*---------------------------------------------------------------*
035010*    STEP 5/6 OF THE END-OF-JOB CLOSE-OUT (SEE THE MAINTENANCE    *
035020*    LOG).  EVERYTHING FROM HERE THROUGH THE RELEASE BELOW WORKS  *
035030*    OFF WS-FINAL-* WORKING COPIES ONLY -- UA-SESSION-COUNT,      *
035040*    UA-LONGEST-SECS AND UA-SHORTEST-SECS IN THE LIVE TABLE ARE   *
035050*    NEVER WRITTEN BACK, SINCE THE JOB IS ENDING ANYWAY AND THE   *
035060*    NEXT RUN REBUILDS USER-TABLE FROM SCRATCH.                   *
035070*---------------------------------------------------------------*
035100     MOVE UA-SESSION-COUNT(UA-IDX) TO WS-FINAL-SESSION-COUNT.
035200     MOVE UA-LONGEST-SECS(UA-IDX)  TO WS-FINAL-LONGEST-SECS.
035300     MOVE UA-SHORTEST-SECS(UA-IDX) TO WS-FINAL-SHORTEST-SECS.
035310*---------------------------------------------------------------*
035320*    THE TRAILING SESSION WAS NEVER CLOSED BY 2210 BECAUSE THE    *
035330*    LOG FILE RAN OUT BEFORE THE THRESHOLD GAP EVER SHOWED UP --  *
035340*    IT STILL COUNTS TOWARD THE USER'S TOTALS, SO WE CLOSE IT     *
035350*    HERE ONE LAST TIME, IN A WORKING COPY, JUST LIKE 2210 WOULD  *
035360*    HAVE.                                                        *
035370*---------------------------------------------------------------*
035400     COMPUTE WS-FINAL-ELAPSED =
035500         UA-LAST-REQUEST-SECS(UA-IDX) -
035600         UA-LAST-SESSION-START(UA-IDX).
035700     IF WS-FINAL-ELAPSED = ZERO
035800         MOVE WS-SINGLE-CONN-LEN    TO WS-FINAL-ELAPSED.
035900     ADD 1                         TO WS-FINAL-SESSION-COUNT.
036000     IF WS-FINAL-SHORTEST-SECS = ZERO OR
036100             WS-FINAL-ELAPSED < WS-FINAL-SHORTEST-SECS
036200         MOVE WS-FINAL-ELAPSED      TO WS-FINAL-SHORTEST-SECS
036300     END-IF.
036400     IF WS-FINAL-ELAPSED > WS-FINAL-LONGEST-SECS
036500         MOVE WS-FINAL-ELAPSED      TO WS-FINAL-LONGEST-SECS
036600     END-IF.
036610*---------------------------------------------------------------*
036620*    SR-* FIELDS ARE MOVED IN THE SAME LEFT-TO-RIGHT ORDER THEY   *
036630*    APPEAR IN COPYLIB-USERACC.CPY'S SORT RECORD -- KEEP IT THAT  *
036640*    WAY SO A FUTURE FIELD ADDED TO THE COPYBOOK IS EASY TO SLOT  *
036650*    IN HERE WITHOUT HUNTING FOR WHERE IT BELONGS.                *
036660*---------------------------------------------------------------*
036700     MOVE UA-USER-ID(UA-IDX)       TO SR-USER-ID.
036800     MOVE UA-PAGE-COUNT(UA-IDX)    TO SR-PAGE-COUNT.
036900     MOVE WS-FINAL-SESSION-COUNT   TO SR-SESSION-COUNT.
037000     MOVE WS-FINAL-LONGEST-SECS    TO SR-LONGEST-SECS.
037100     MOVE WS-FINAL-SHORTEST-SECS   TO SR-SHORTEST-SECS.
037200     MOVE SPACE                    TO FILLER OF USER-TOTAL-RECORD.
037300     RELEASE USER-TOTAL-RECORD.
037400*---------------------------------------------------------------*
037500* 4000-PRINT-TOP-USERS.  THE SORT'S OUTPUT PROCEDURE.  PRINTS    *
037600* THE HEADER BLOCK ONCE, THEN THE FIRST WS-TOP-N-LIMIT RECORDS   *
037700* OFF THE DESCENDING-PAGE-COUNT SORT -- THE REST OF THE SORTED   *
037800* FILE IS DRAINED BUT NEVER PRINTED.                             *
037900*---------------------------------------------------------------*
038000 4000-PRINT-TOP-USERS.
038100*---------------------------------------------------------------*
038200     PERFORM 4100-PRINT-HEADER-LINES.
038300     PERFORM 8200-RETURN-SORT-RECORD.
038400     PERFORM 4200-PRINT-ONE-USER-LINE
038500         UNTIL SORT-END-OF-FILE OR
038600               WS-TOP-N-PRINTED NOT < WS-TOP-N-LIMIT.
038700*---------------------------------------------------------------*
038800 4100-PRINT-HEADER-LINES.
038900*---------------------------------------------------------------*
039000     MOVE WS-USER-COUNT             TO WS-LJ-INPUT.
039100     PERFORM 4300-LEFT-JUSTIFY-COUNT.
039200     STRING 'Total unique users: ' DELIMITED BY SIZE
039300            WS-LJ-OUTPUT            DELIMITED BY SPACE
039400         INTO NEXT-REPORT-LINE.
039500     PERFORM 9120-WRITE-PRINT-LINE.
039600     MOVE 'Top users:'              TO NEXT-REPORT-LINE.
039700     PERFORM 9120-WRITE-PRINT-LINE.
039800     MOVE WS-COLUMN-HEADER-DATA     TO NEXT-REPORT-LINE.
039900     PERFORM 9120-WRITE-PRINT-LINE.
040000*---------------------------------------------------------------*
040100 4200-PRINT-ONE-USER-LINE.
040200*---------------------------------------------------------------*
040300     MOVE SR-USER-ID                TO DL-USER-ID.
040400     MOVE SR-PAGE-COUNT              TO WS-LJ-INPUT.
040500     PERFORM 4300-LEFT-JUSTIFY-COUNT.
040600     MOVE WS-LJ-OUTPUT               TO DL-PAGE-COUNT.
040700     MOVE SR-SESSION-COUNT           TO WS-LJ-INPUT.
040800     PERFORM 4300-LEFT-JUSTIFY-COUNT.
040900     MOVE WS-LJ-OUTPUT               TO DL-SESSION-COUNT.
041000     MOVE SR-LONGEST-SECS            TO WS-DUR-INPUT.
041100     PERFORM 4400-FORMAT-DURATION.
041200     MOVE WS-DUR-OUTPUT              TO DL-LONGEST.
041300     MOVE SR-SHORTEST-SECS           TO WS-DUR-INPUT.
041400     PERFORM 4400-FORMAT-DURATION.
041500     MOVE WS-DUR-OUTPUT              TO DL-SHORTEST.
041600     MOVE DETAIL-LINE                TO NEXT-REPORT-LINE.
041700     PERFORM 9120-WRITE-PRINT-LINE.
041800     ADD 1                           TO WS-TOP-N-PRINTED.
041900     PERFORM 8200-RETURN-SORT-RECORD.
042000*---------------------------------------------------------------*
042100* 4300-LEFT-JUSTIFY-COUNT.  EDITS INTO A ZERO-SUPPRESSED FIELD   *
042200* AND SLIDES THE DIGITS DOWN OVER THE LEADING SPACES SO THE      *
042300* NUMBER PRINTS LEFT-JUSTIFIED, NOT RIGHT-JUSTIFIED.             *
042400*---------------------------------------------------------------*
042500 4300-LEFT-JUSTIFY-COUNT.
042600*---------------------------------------------------------------*
042700     MOVE WS-LJ-INPUT                TO WS-LJ-EDIT.
042800     MOVE ZERO                       TO WS-LJ-LEAD-SPACES.
042900     MOVE SPACE                      TO WS-LJ-OUTPUT.
043000     INSPECT WS-LJ-EDIT TALLYING WS-LJ-LEAD-SPACES
043100         FOR LEADING SPACE.
043200     MOVE WS-LJ-EDIT(WS-LJ-LEAD-SPACES + 1:) TO WS-LJ-OUTPUT.
043300*---------------------------------------------------------------*
043400* 4400-FORMAT-DURATION.  THE DURATION RULE -- MINUTES ALWAYS,    *
043500* SECONDS ONLY WHEN WS-INCLUDE-SECONDS IS ON, JOINED BY A ':'.   *
043600*---------------------------------------------------------------*
043700 4400-FORMAT-DURATION.
043800*---------------------------------------------------------------*
043900     DIVIDE WS-DUR-INPUT BY 60
044000         GIVING WS-DUR-MINUTES REMAINDER WS-DUR-SECONDS.
044100     MOVE WS-DUR-MINUTES              TO WS-LJ-INPUT.
044200     PERFORM 4300-LEFT-JUSTIFY-COUNT.
044300     IF WS-INCLUDE-SECONDS-ON
044400         MOVE WS-DUR-SECONDS          TO WS-DUR-SEC-DISP
044500         STRING WS-LJ-OUTPUT          DELIMITED BY SPACE
044600                ':'                   DELIMITED BY SIZE
044700                WS-DUR-SEC-DISP       DELIMITED BY SIZE
044800             INTO WS-DUR-OUTPUT
044900     ELSE
045000         MOVE WS-LJ-OUTPUT            TO WS-DUR-OUTPUT
045100     END-IF.
045200*---------------------------------------------------------------*
045300 5000-CLOSE-FILES.
045400*---------------------------------------------------------------*
045500     CLOSE LOG-FILE
045600     CLOSE PRINT-FILE.
045700*---------------------------------------------------------------*
045800 8000-READ-LOG-FILE.
045900*---------------------------------------------------------------*
046000     READ LOG-FILE
046100         AT END MOVE 'Y'             TO END-OF-FILE-SW.
046300*---------------------------------------------------------------*
046400 8200-RETURN-SORT-RECORD.
046500*---------------------------------------------------------------*
046600     RETURN SORT-FILE
046700         AT END MOVE 'Y'             TO SORT-EOF-SW.
046800*---------------------------------------------------------------*
046900 9120-WRITE-PRINT-LINE.
047000*---------------------------------------------------------------*
047100     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
047200     WRITE PRINT-RECORD
047300         AFTER ADVANCING 1 LINE.
047400     MOVE SPACE                      TO NEXT-REPORT-LINE.
047500*---------------------------------------------------------------*
047600* 9990-ABEND-BAD-SEQUENCE.  THE FEED IS SUPPOSED TO ARRIVE       *
047700* PRESORTED BY TIMESTAMP WITHIN USER; A REQUEST OLDER THAN THE   *
047800* CURRENT SESSION'S START MEANS SOMETHING UPSTREAM IS BROKEN,    *
047900* AND WE WOULD RATHER STOP THE RUN THAN PUBLISH A WRONG REPORT.  *
048000*---------------------------------------------------------------*
048100 9990-ABEND-BAD-SEQUENCE.
048200*---------------------------------------------------------------*
048300     DISPLAY 'LOGTOP ABEND - LOG OUT OF SEQUENCE FOR USER '
048400         UA-USER-ID(UA-IDX) ' AT LINE ' WS-LINE-NUMBER.
048500     MOVE 16                         TO RETURN-CODE.
048600     STOP RUN.
