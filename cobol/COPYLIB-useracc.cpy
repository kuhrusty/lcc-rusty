000100*----------------------------------------------------------------*
000200* COPYLIB-USERACC                                                *
000300* SD RECORD FOR THE TOP-N SORT STEP IN CBL-LOGTOP.  ONE RECORD   *
000400* IS RELEASED PER DISTINCT USER, CARRYING THE FINALIZED (END-OF- *
000500* JOB) TOTALS -- PAGE-COUNT, SESSION-COUNT INCLUDING THE STILL-  *
000600* OPEN TRAILING SESSION, AND THE LONGEST/SHORTEST SESSION        *
000700* LENGTHS -- SO THE SORT NEVER TOUCHES THE LIVE USER-TABLE.      *
000800*                                                                *
000900* 08/14/22 EGA  0022  ADDED FOR THE LOGTOP CONVERSION.           *
001000*----------------------------------------------------------------*
001100 01  USER-TOTAL-RECORD.
001200     05  SR-USER-ID              PIC X(08).
001300     05  SR-PAGE-COUNT           PIC 9(09) USAGE COMP.
001400     05  SR-SESSION-COUNT        PIC 9(09) USAGE COMP.
001500     05  SR-LONGEST-SECS         PIC 9(09) USAGE COMP.
001600     05  SR-SHORTEST-SECS        PIC 9(09) USAGE COMP.
001700     05  FILLER                  PIC X(09).
