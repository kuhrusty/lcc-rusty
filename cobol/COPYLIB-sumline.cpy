000100*----------------------------------------------------------------*
000200* COPYLIB-SUMLINE                                                *
000300* PRINT-LINE LAYOUT FOR ONE ROW OF THE TOP-USERS TABLE IN THE    *
000400* CBL-LOGTOP RUN.  EVERY NUMERIC FIELD IS BUILT LEFT-JUSTIFIED   *
000500* BY THE 4300-LEFT-JUSTIFY-COUNT PARAGRAPH BEFORE IT LANDS HERE  *
000600* -- THESE ARE PLAIN X-PICTURES, NOT Z-EDITED NUMERICS.          *
000700*                                                                *
000800* 08/14/22 EGA  0022  ADDED FOR THE LOGTOP CONVERSION.           *
000900*----------------------------------------------------------------*
001000 01  DETAIL-LINE.
001100     05  DL-USER-ID                 PIC X(15).
001200     05  FILLER                     PIC X(01)  VALUE SPACE.
001300     05  DL-PAGE-COUNT              PIC X(07).
001400     05  FILLER                     PIC X(01)  VALUE SPACE.
001500     05  DL-SESSION-COUNT           PIC X(07).
001600     05  FILLER                     PIC X(01)  VALUE SPACE.
001700     05  DL-LONGEST                 PIC X(07).
001800     05  FILLER                     PIC X(01)  VALUE SPACE.
001900     05  DL-SHORTEST                PIC X(07).
002000     05  FILLER                     PIC X(85)  VALUE SPACE.
